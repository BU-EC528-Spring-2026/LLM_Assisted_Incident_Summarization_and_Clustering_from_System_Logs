000100******************************************************************
000200 IDENTIFICATION              DIVISION.
000300******************************************************************
000400*
000500 PROGRAM-ID.                 SILPB002.
000600 AUTHOR.                     ADEMAR S. OLIVEIRA.
000700 INSTALLATION.                CPD - CENTRO DE PROCESSAMENTO DE DADOS.
000800 DATE-WRITTEN.               14/07/1987.
000900 DATE-COMPILED.
001000 SECURITY.                   CONFIDENCIAL - USO INTERNO SILH.
001100*
001200******************************************************************
001300* SISTEMA......: SILH - SISTEMA DE INCIDENTES DE LOG HDFS       *
001400******************************************************************
001500* ANALISTA.....: ADEMAR S. OLIVEIRA                              *
001600* LINGUAGEM....: COBOL/BATCH                                     *
001700* PROGRAMADOR..: ADEMAR S. OLIVEIRA                              *
001800* DATA.........: 14/07/1987                                      *
001900******************************************************************
002000* OBJETIVO.....: LER O LOG PARSEADO (PARSLOG), JA CLASSIFICADO   *
002100*                POR ID DE BLOCO E TIMESTAMP (SORT EXTERNO NA    *
002200*                JCL), AGRUPAR AS LINHAS DO MESMO BLOCO DENTRO   *
002300*                DA JANELA DE TEMPO EM INCIDENTES, E GRAVAR O    *
002400*                RESUMO DE CADA INCIDENTE NO ARQUIVO INCIDFL.    *
002500******************************************************************
002600*
002700******************************************************************
002800* HISTORICO DE ALTERACOES                                       *
002900******************************************************************
003000* 14/07/87 ASO  CHAMADO 0015 - VERSAO INICIAL. AGRUPA O LOG     *
003100*               PARSEADO, LIDO JA CLASSIFICADO POR ID DE BLOCO  *
003200*               E TIMESTAMP, NO LAYOUT DO BOOK SILI1030.         *
003300* 21/09/89 ASO  CHAMADO 0062 - INCLUIDA A CONTAGEM DE COMPONENTES*
003400*               DISTINTOS POR INCIDENTE.                         *
003500* 11/03/92 MCN  CHAMADO 0104 - CORRIGIDA A QUEBRA QUANDO O       *
003600*               PRIMEIRO REGISTRO DO ARQUIVO JA VEM SEM BLOCO.   *
003700* 25/02/93 MCN  CHAMADO 0130 - INCLUIDO PARM DE JANELA DE TEMPO  *
003800*               EM MINUTOS (LKG-QTD-MIN-JANELA), PADRAO 5 MIN.   *
003900* 09/11/98 RLM  CHAMADO 0188 - VIRADA DO SECULO: CALCULO DE      *
004000*               SEGUNDOS PASSA A CONSIDERAR O ANO COM 4 DIGITOS  *
004100*               E O AJUSTE DE ANO BISSEXTO, PARA NAO ESTOURAR A  *
004200*               JANELA NA TROCA DE SECULO.                       *
004300* 23/06/01 RLM  CHAMADO 0202 - REVISADA A DURACAO DO INCIDENTE   *
004400*               PARA FUNCIONAR CORRETAMENTE QUANDO A JANELA      *
004500*               ATRAVESSA A MEIA-NOITE.                           *
004600* 14/07/16 WBC  CHAMADO 0432 - PROGRAMA REAPROVEITADO DA ANTIGA *
004700*               ROTINA DE QUEBRA DE MOVIMENTO POR CODIGO, PARA O*
004800*               AGRUPAMENTO DE INCIDENTES DE LOG DO CLUSTER HDFS.*
004900*               TROCADOS OS ARQUIVOS, A CHAVE DE QUEBRA (ERA     *
005000*               CODIGO DE PECA, PASSOU A SER ID DE BLOCO + JANELA*
005100*               DE TEMPO) E A GRAVACAO DO BOOK INCIDFL.          *
005200* 02/09/16 WBC  CHAMADO 0457 - INCLUIDA A CLASSIFICACAO DE       *
005300*               GRAVIDADE E A DISTRIBUICAO DE INCIDENTES POR     *
005400*               GRAVIDADE NO RELATORIO FINAL.                    *
005500* 19/05/17 WBC  CHAMADO 0478 - RETIRADO O USO DE COMP DOS         *
005600*               CONTADORES E INDICES DE WORKING-STORAGE, QUE      *
005700*               FORAM INCLUIDOS POR ENGANO NA CONVERSAO DESTE     *
005800*               PROGRAMA. O PADRAO DESTA CASA E DISPLAY (SEM      *
005900*               CLAUSULA DE USAGE) PARA CONTADOR, SO SE USA COMP  *
006000*               NO CAMPO DE TAMANHO DA PARM (LKG-TAM), COMO JA    *
006100*               ERA FEITO NOS DEMAIS PROGRAMAS BATCH DA CASA.      *
006200******************************************************************
006300 ENVIRONMENT                 DIVISION.
006400******************************************************************
006500 CONFIGURATION               SECTION.
006600******************************************************************
006700 SPECIAL-NAMES.
006800     CLASS WS-CLASSE-NUMESP   IS '0' THRU '9', SPACE.
006900******************************************************************
007000 INPUT-OUTPUT                SECTION.
007100******************************************************************
007200 FILE-CONTROL.
007300******************************************************************
007400* INPUT..: PARSLOG - LOG HDFS JA PARSEADO, CLASSIFICADO PELA    *
007500*          JCL (SORT EXTERNO) POR ID DE BLOCO + TIMESTAMP       *
007600******************************************************************
007700*
007800     SELECT  PARSLOG  ASSIGN  TO  UT-S-PARSLOG
007900             FILE     STATUS  IS  WS-FS-PARSLOG.
008000*
008100******************************************************************
008200* OUTPUT.: INCIDFL - INCIDENTES AGRUPADOS             - LRECL 160*
008300******************************************************************
008400*
008500     SELECT  INCIDFL  ASSIGN  TO  UT-S-INCIDFL
008600             FILE     STATUS  IS  WS-FS-INCIDFL.
008700*
008800******************************************************************
008900 DATA                        DIVISION.
009000******************************************************************
009100 FILE                        SECTION.
009200******************************************************************
009300* INPUT..: PARSLOG - LOG HDFS JA PARSEADO E CLASSIFICADO        *
009400******************************************************************
009500*
009600 FD  PARSLOG
009700     RECORDING  MODE      IS  F
009800     LABEL      RECORD    IS  STANDARD
009900     BLOCK      CONTAINS  0   RECORDS.
010000*
010100 01      REG-PARSLOG         PIC     X(200).
010200*
010300******************************************************************
010400* OUTPUT.: INCIDFL - INCIDENTES AGRUPADOS             - LRECL 160*
010500******************************************************************
010600*
010700 FD  INCIDFL
010800     RECORDING  MODE      IS  F
010900     LABEL      RECORD    IS  STANDARD
011000     BLOCK      CONTAINS  0   RECORDS.
011100*
011200 01      REG-INCIDFL         PIC     X(160).
011300*
011400******************************************************************
011500 WORKING-STORAGE             SECTION.
011600******************************************************************
011700*
011800 01      WS-FS-PARSLOG       PIC     9(002) VALUE ZEROS.
011900 01      WS-FS-INCIDFL       PIC     9(002) VALUE ZEROS.
012000*
012100 01      WS-QTD-LIDAS        PIC     9(007) VALUE ZEROS.
012200 01      WS-QTD-INCIDENTES   PIC     9(005) VALUE ZEROS.
012300 01      WS-INC-SEQ          PIC     9(005) VALUE ZEROS.
012400*
012500 01      WS-SW-PAROU         PIC     X(001) VALUE 'N'.
012600 01      WS-SW-MESMO-INCID   PIC     X(001) VALUE 'N'.
012700 01      WS-SW-COMP-ACHADO   PIC     X(001) VALUE 'N'.
012800*
012900******************************************************************
013000*        PARM DA JANELA DE TEMPO (REGRA G2 - PADRAO 5 MINUTOS)   *
013100******************************************************************
013200*
013300 01      WS-SEG-JANELA       PIC     9(007) VALUE ZEROS.
013400*
013500******************************************************************
013600*        DADOS DO INCIDENTE EM ANDAMENTO                         *
013700******************************************************************
013800*
013900 01      WS-BLOCO-ATUAL      PIC     X(025) VALUE SPACES.
014000 01      WS-BLOCO-ATUAL-R    REDEFINES       WS-BLOCO-ATUAL.
014100   03    WS-BLOCO-PREFIXO    PIC     X(004).
014200   03    WS-BLOCO-SUFIXO     PIC     X(021).
014300 01      WS-INICIO-ATUAL     PIC     X(019) VALUE SPACES.
014400 01      WS-FIM-ATUAL        PIC     X(019) VALUE SPACES.
014500 01      WS-SEG-1O-REGISTRO  PIC     9(011) VALUE ZEROS.
014600 01      WS-SEG-FIM-ATUAL    PIC     9(011) VALUE ZEROS.
014700 01      WS-DIFERENCA-SEG    PIC     9(011) VALUE ZEROS.
014800 01      WS-DURACAO          PIC     9(007) VALUE ZEROS.
014900 01      WS-QTD-REG-ATUAL    PIC     9(005) VALUE ZEROS.
015000 01      WS-GRAVIDADE-ATUAL  PIC     X(005) VALUE SPACES.
015100 01      WS-RANK-ATUAL       PIC     9(001) VALUE ZEROS.
015200 01      WS-RANK-LINHA       PIC     9(001) VALUE ZEROS.
015300 01      WS-COMP-1           PIC     X(030) VALUE SPACES.
015400 01      WS-COMP-2           PIC     X(030) VALUE SPACES.
015500 01      WS-QTD-COMPONENTES  PIC     9(003) VALUE ZEROS.
015600*
015700******************************************************************
015800*        TABELA DE POSTOS DE GRAVIDADE (REGRA G3)                *
015900******************************************************************
016000*
016100 01      WS-TAB-NIVEL.
016200   03    WS-TAB-NIVEL-OCOR   OCCURS  5       TIMES.
016300     05  WS-TAB-NIVEL-PALAVRA        PIC     X(005).
016400     05  WS-TAB-NIVEL-RANK           PIC     9(001).
016500*
016600 01      WS-IDX-TAB          PIC     9(003) VALUE ZEROS.
016700*
016800******************************************************************
016900*        TABELA DE DISTRIBUICAO DE INCIDENTES POR GRAVIDADE      *
017000******************************************************************
017100*
017200 01      WS-TAB-SEVSTAT.
017300   03    WS-SEVSTAT-OCOR      OCCURS  10      TIMES.
017400     05  WS-SEVSTAT-PALAVRA          PIC     X(005).
017500     05  WS-SEVSTAT-QTD              PIC     9(005).
017600*
017700 01      WS-SEVSTAT-USADAS   PIC     9(003) VALUE ZEROS.
017800 01      WS-POS-SEVSTAT      PIC     9(003) VALUE ZEROS.
017900*
018000******************************************************************
018100*        TABELA DE DIAS ACUMULADOS POR MES (CALCULO DE SEGUNDOS) *
018200******************************************************************
018300*
018400 01      WS-TAB-DIAS-ACUM    OCCURS  12      TIMES    PIC 9(003).
018500*
018600******************************************************************
018700*        AREA DE CALCULO DE SEGUNDOS CORRIDOS DO TIMESTAMP       *
018800******************************************************************
018900*
019000 01      WS-TIMESTAMP-ATUAL  PIC     X(019) VALUE SPACES.
019100 01      WS-TIMESTAMP-R      REDEFINES       WS-TIMESTAMP-ATUAL.
019200   03    WS-TS-ANO           PIC     9(004).
019300   03    WS-TS-TRACO1        PIC     X(001).
019400   03    WS-TS-MES           PIC     9(002).
019500   03    WS-TS-TRACO2        PIC     X(001).
019600   03    WS-TS-DIA           PIC     9(002).
019700   03    WS-TS-LETRA-T       PIC     X(001).
019800   03    WS-TS-HORA          PIC     9(002).
019900   03    WS-TS-DPTOS1        PIC     X(001).
020000   03    WS-TS-MIN           PIC     9(002).
020100   03    WS-TS-DPTOS2        PIC     X(001).
020200   03    WS-TS-SEG           PIC     9(002).
020300*
020400 01      WS-CALC-ANO         PIC     9(004) VALUE ZEROS.
020500 01      WS-CALC-MES         PIC     9(002) VALUE ZEROS.
020600 01      WS-CALC-DIA         PIC     9(002) VALUE ZEROS.
020700 01      WS-CALC-HORA        PIC     9(002) VALUE ZEROS.
020800 01      WS-CALC-MIN         PIC     9(002) VALUE ZEROS.
020900 01      WS-CALC-SEG         PIC     9(002) VALUE ZEROS.
021000 01      WS-ANO-AJUSTADO     PIC     9(004) VALUE ZEROS.
021100 01      WS-DIAS-BISSEXTOS   PIC     9(004) VALUE ZEROS.
021200 01      WS-DIAS-ANO         PIC     9(003) VALUE ZEROS.
021300 01      WS-DIAS-TOTAIS      PIC     9(007) VALUE ZEROS.
021400 01      WS-SEG-ATUAL        PIC     9(011) VALUE ZEROS.
021500*
021600 01      WS-TESTE-4          PIC     9(004) VALUE ZEROS.
021700 01      WS-RESTO-4          PIC     9(004) VALUE ZEROS.
021800 01      WS-TESTE-100        PIC     9(004) VALUE ZEROS.
021900 01      WS-RESTO-100        PIC     9(004) VALUE ZEROS.
022000 01      WS-TESTE-400        PIC     9(004) VALUE ZEROS.
022100 01      WS-RESTO-400        PIC     9(004) VALUE ZEROS.
022200*
022300******************************************************************
022400*        ESTATISTICAS GERAIS DE INCIDENTES (REGRAS G6/G7)        *
022500******************************************************************
022600*
022700 01      WS-TOT-LOGS-AGRUP   PIC     9(009) VALUE ZEROS.
022800 01      WS-TOT-DURACAO      PIC     9(011) VALUE ZEROS.
022900 01      WS-MIN-LOGS         PIC     9(005) VALUE ZEROS.
023000 01      WS-MAX-LOGS         PIC     9(005) VALUE ZEROS.
023100*
023200 01      WS-MEDIA-LOGS       PIC     9(005)V9(001) VALUE ZEROS.
023300 01      WS-MEDIA-DURACAO    PIC     9(007)V9(001) VALUE ZEROS.
023400*
023500 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
023600 01      WS-EDICAO-MEDIA-L   PIC     ZZZ9.9.
023700 01      WS-EDICAO-MEDIA-D   PIC     ZZZZ9.9.
023800*
023900******************************************************************
024000*        VARIAVEIS PARA TRATAMENTO DE ABEND                      *
024100******************************************************************
024200*
024300 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
024400 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
024500 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
024600*
024700 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
024800*
024900******************************************************************
025000* INPUT..: PARSLOG - LOG HDFS JA PARSEADO E CLASSIFICADO        *
025100******************************************************************
025200*
025300     COPY    SILI1030.
025400*
025500******************************************************************
025600* OUTPUT.: INCIDFL - INCIDENTES AGRUPADOS             - LRECL 160*
025700******************************************************************
025800*
025900     COPY    SILO1031.
026000*
026100******************************************************************
026200 LINKAGE                     SECTION.
026300******************************************************************
026400*
026500 01      LKG-PARM.
026600   03    LKG-TAM             PIC    S9(004) COMP.
026700   03    LKG-QTD-MIN-JANELA  PIC     9(003).
026800 01      FILLER              REDEFINES       LKG-PARM.
026900   03    FILLER              PIC    S9(004) COMP.
027000   03    LKG-JANELA-ALFA     PIC     X(003).
027100*
027200******************************************************************
027300 PROCEDURE   DIVISION        USING LKG-PARM.
027400******************************************************************
027500*
027600     PERFORM 0100-00-PROCED-INICIAIS.
027700
027800     PERFORM 1000-00-PROCED-PRINCIPAIS
027900       UNTIL WS-FS-PARSLOG  EQUAL 10.
028000
028100     PERFORM 3000-00-PROCED-FINAIS.
028200
028300     GOBACK.
028400*
028500******************************************************************
028600 0100-00-PROCED-INICIAIS     SECTION.
028700******************************************************************
028800*
028900     PERFORM 0150-00-CRITICA-PARM.
029000
029100     PERFORM 0160-00-CARREGA-TABELAS.
029200
029300     OPEN    INPUT   PARSLOG
029400             OUTPUT  INCIDFL.
029500
029600     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
029700
029800     MOVE    001             TO      WS-PTO-ERRO.
029900
030000     PERFORM 0200-00-TESTA-FILE-STATUS.
030100
030200     PERFORM 0500-00-LEITURA-PARSEDLOG.
030300
030400     IF      WS-FS-PARSLOG   EQUAL   10
030500             DISPLAY
030600             '******************* SILPB002 ******************'
030700             DISPLAY
030800             '*                                              *'
030900             DISPLAY
031000             '*   ARQUIVO PARSLOG SEM LINHAS COM ID DE BLOCO *'
031100             DISPLAY
031200             '*                                              *'
031300     END-IF.
031400*
031500 0100-99-EXIT.
031600     EXIT.
031700*
031800******************************************************************
031900 0150-00-CRITICA-PARM        SECTION.
032000******************************************************************
032100*    CHAMADO 0130 - A JANELA DE TEMPO, EM MINUTOS, E OPCIONAL;
032200*    SE A JCL NAO INFORMAR PARM OU INFORMAR ZERO, ASSUME-SE O
032300*    PADRAO DE 5 MINUTOS (REGRA G2).
032400*
032500     IF      LKG-TAM         NOT GREATER     ZERO
032600        OR   LKG-JANELA-ALFA EQUAL   SPACES
032700             MOVE    005             TO      LKG-QTD-MIN-JANELA
032800     ELSE
032900             IF      LKG-QTD-MIN-JANELA      NOT NUMERIC
033000                OR   LKG-QTD-MIN-JANELA      EQUAL   ZERO
033100                     MOVE    005             TO      LKG-QTD-MIN-JANELA
033200             END-IF
033300     END-IF.
033400
033500     COMPUTE WS-SEG-JANELA = LKG-QTD-MIN-JANELA * 60.
033600*
033700 0150-99-EXIT.
033800     EXIT.
033900*
034000******************************************************************
034100 0160-00-CARREGA-TABELAS     SECTION.
034200******************************************************************
034300*    CARGA DA TABELA DE POSTOS DE GRAVIDADE (REGRA G3) E DA
034400*    TABELA DE DIAS ACUMULADOS POR MES, USADA NO CALCULO DE
034500*    SEGUNDOS CORRIDOS DO TIMESTAMP (PARAGRAFO 2000).
034600*
034700     MOVE    'DEBUG'         TO      WS-TAB-NIVEL-PALAVRA (1).
034800     MOVE    0               TO      WS-TAB-NIVEL-RANK    (1).
034900     MOVE    'INFO '         TO      WS-TAB-NIVEL-PALAVRA (2).
035000     MOVE    1               TO      WS-TAB-NIVEL-RANK    (2).
035100     MOVE    'WARN '         TO      WS-TAB-NIVEL-PALAVRA (3).
035200     MOVE    2               TO      WS-TAB-NIVEL-RANK    (3).
035300     MOVE    'ERROR'         TO      WS-TAB-NIVEL-PALAVRA (4).
035400     MOVE    3               TO      WS-TAB-NIVEL-RANK    (4).
035500     MOVE    'FATAL'         TO      WS-TAB-NIVEL-PALAVRA (5).
035600     MOVE    4               TO      WS-TAB-NIVEL-RANK    (5).
035700
035800     MOVE    000             TO      WS-TAB-DIAS-ACUM     (01).
035900     MOVE    031             TO      WS-TAB-DIAS-ACUM     (02).
036000     MOVE    059             TO      WS-TAB-DIAS-ACUM     (03).
036100     MOVE    090             TO      WS-TAB-DIAS-ACUM     (04).
036200     MOVE    120             TO      WS-TAB-DIAS-ACUM     (05).
036300     MOVE    151             TO      WS-TAB-DIAS-ACUM     (06).
036400     MOVE    181             TO      WS-TAB-DIAS-ACUM     (07).
036500     MOVE    212             TO      WS-TAB-DIAS-ACUM     (08).
036600     MOVE    243             TO      WS-TAB-DIAS-ACUM     (09).
036700     MOVE    273             TO      WS-TAB-DIAS-ACUM     (10).
036800     MOVE    304             TO      WS-TAB-DIAS-ACUM     (11).
036900     MOVE    334             TO      WS-TAB-DIAS-ACUM     (12).
037000*
037100 0160-99-EXIT.
037200     EXIT.
037300*
037400******************************************************************
037500 0200-00-TESTA-FILE-STATUS   SECTION.
037600******************************************************************
037700*
037800     PERFORM 0300-00-TESTA-FS-PARSLOG.
037900
038000     PERFORM 0400-00-TESTA-FS-INCIDFL.
038100*
038200 0200-99-EXIT.
038300     EXIT.
038400*
038500******************************************************************
038600 0300-00-TESTA-FS-PARSLOG    SECTION.
038700******************************************************************
038800*
038900     IF      WS-FS-PARSLOG NOT EQUAL 00 AND 10
039000             MOVE 'PARSLOG'  TO      WS-DDNAME-ARQ
039100             MOVE  WS-FS-PARSLOG
039200                             TO      WS-FS-ARQ
039300             PERFORM         0999-00-ABEND-ARQ
039400     END-IF.
039500*
039600 0300-99-EXIT.
039700     EXIT.
039800*
039900******************************************************************
040000 0400-00-TESTA-FS-INCIDFL    SECTION.
040100******************************************************************
040200*
040300     IF      WS-FS-INCIDFL NOT EQUAL 00
040400             MOVE 'INCIDFL'  TO      WS-DDNAME-ARQ
040500             MOVE  WS-FS-INCIDFL
040600                             TO      WS-FS-ARQ
040700             PERFORM         0999-00-ABEND-ARQ
040800     END-IF.
040900*
041000 0400-99-EXIT.
041100     EXIT.
041200*
041300******************************************************************
041400 0500-00-LEITURA-PARSEDLOG   SECTION.
041500******************************************************************
041600*    CHAMADO 0104 - LE REGISTROS DO LOG PARSEADO ATE ACHAR UM
041700*    COM ID DE BLOCO PREENCHIDO (REGRA G1) OU ATE O FIM DO
041800*    ARQUIVO; OS DEMAIS SAO LIDOS E DESCARTADOS EM SILENCIO.
041900*
042000     MOVE    'N'             TO      WS-SW-PAROU.
042100
042200     PERFORM 0510-00-LE-1-REGISTRO
042300        UNTIL WS-SW-PAROU    EQUAL   'S'.
042400*
042500 0500-99-EXIT.
042600     EXIT.
042700*
042800******************************************************************
042900 0510-00-LE-1-REGISTRO       SECTION.
043000******************************************************************
043100*
043200     READ    PARSLOG         INTO    REG-PLOG.
043300
043400     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
043500
043600     MOVE    002             TO      WS-PTO-ERRO.
043700
043800     PERFORM 0300-00-TESTA-FS-PARSLOG.
043900
044000     IF      WS-FS-PARSLOG   EQUAL   00
044100             ADD     001     TO      WS-QTD-LIDAS
044200             IF      PLOG-ID-BLOCO   NOT EQUAL     SPACES
044300                     MOVE    'S'             TO      WS-SW-PAROU
044400             END-IF
044500     ELSE
044600             MOVE    'S'             TO      WS-SW-PAROU
044700     END-IF.
044800*
044900 0510-99-EXIT.
045000     EXIT.
045100*
045200******************************************************************
045300 1000-00-PROCED-PRINCIPAIS   SECTION.
045400******************************************************************
045500*
045600     PERFORM 1100-00-VERIFICA-QUEBRA.
045700
045800     PERFORM 0500-00-LEITURA-PARSEDLOG.
045900*
046000 1000-99-EXIT.
046100     EXIT.
046200*
046300******************************************************************
046400 1100-00-VERIFICA-QUEBRA     SECTION.
046500******************************************************************
046600*    DECIDE SE A LINHA ATUAL CONTINUA O INCIDENTE EM ANDAMENTO
046700*    OU SE GERA QUEBRA, POR MUDANCA DE BLOCO OU POR JANELA DE
046800*    TEMPO EXCEDIDA (REGRA G2 - A JANELA E ANCORADA NO PRIMEIRO
046900*    REGISTRO DO INCIDENTE, NUNCA NO REGISTRO ANTERIOR).
047000*
047100     PERFORM 2000-00-CALCULA-SEGUNDOS.
047200
047300     MOVE    'N'             TO      WS-SW-MESMO-INCID.
047400
047500     IF      WS-QTD-REG-ATUAL        GREATER ZERO
047600             IF      PLOG-ID-BLOCO   EQUAL   WS-BLOCO-ATUAL
047700                     COMPUTE WS-DIFERENCA-SEG =
047800                             WS-SEG-ATUAL - WS-SEG-1O-REGISTRO
047900                     IF      WS-DIFERENCA-SEG        NOT GREATER
048000                                                      WS-SEG-JANELA
048100                             MOVE    'S'     TO      WS-SW-MESMO-INCID
048200                     END-IF
048300             END-IF
048400     END-IF.
048500
048600     IF      WS-SW-MESMO-INCID       EQUAL   'S'
048700             PERFORM 1300-00-ACUMULA-INCIDENTE
048800     ELSE
048900             IF      WS-QTD-REG-ATUAL        GREATER ZERO
049000                     PERFORM 1500-00-GRAVACAO-INCIDENTE
049100             END-IF
049200             PERFORM 1150-00-INICIA-INCIDENTE
049300     END-IF.
049400*
049500 1100-99-EXIT.
049600     EXIT.
049700*
049800******************************************************************
049900 1150-00-INICIA-INCIDENTE    SECTION.
050000******************************************************************
050100*
050200     ADD     1               TO      WS-INC-SEQ.
050300     MOVE    PLOG-ID-BLOCO   TO      WS-BLOCO-ATUAL.
050400
050500     DISPLAY '** SILPB002 - NOVO INCIDENTE, BLOCO NUM. '
050600             WS-BLOCO-SUFIXO.
050700
050800     MOVE    WS-SEG-ATUAL    TO      WS-SEG-1O-REGISTRO.
050900     MOVE    PLOG-TIMESTAMP  TO      WS-INICIO-ATUAL.
051000     MOVE    ZEROS           TO      WS-QTD-REG-ATUAL.
051100     MOVE    SPACES          TO      WS-GRAVIDADE-ATUAL.
051200     MOVE    ZEROS           TO      WS-RANK-ATUAL.
051300     MOVE    SPACES          TO      WS-COMP-1       WS-COMP-2.
051400     MOVE    ZEROS           TO      WS-QTD-COMPONENTES.
051500
051600     PERFORM 1300-00-ACUMULA-INCIDENTE.
051700*
051800 1150-99-EXIT.
051900     EXIT.
052000*
052100******************************************************************
052200 1300-00-ACUMULA-INCIDENTE   SECTION.
052300******************************************************************
052400*
052500     ADD     1               TO      WS-QTD-REG-ATUAL.
052600     MOVE    PLOG-TIMESTAMP  TO      WS-FIM-ATUAL.
052700     MOVE    WS-SEG-ATUAL    TO      WS-SEG-FIM-ATUAL.
052800
052900     PERFORM 1350-00-CLASSIFICA-GRAVIDADE.
053000
053100     PERFORM 1360-00-ACUMULA-COMPONENTE.
053200*
053300 1300-99-EXIT.
053400     EXIT.
053500*
053600******************************************************************
053700 1350-00-CLASSIFICA-GRAVIDADE SECTION.
053800******************************************************************
053900*    BUSCA O POSTO DE GRAVIDADE DO NIVEL DA LINHA ATUAL; NIVEL
054000*    DESCONHECIDO FICA NO POSTO ZERO (REGRA G3). EM CASO DE
054100*    EMPATE DE POSTO, PERMANECE A PRIMEIRA GRAVIDADE ENCONTRADA.
054200*
054300     MOVE    ZEROS           TO      WS-RANK-LINHA.
054400     MOVE    'N'             TO      WS-SW-PAROU.
054500
054600     PERFORM 1351-00-BUSCA-NIVEL
054700        VARYING WS-IDX-TAB   FROM    1 BY 1
054800        UNTIL   WS-IDX-TAB   GREATER 5
054900             OR WS-SW-PAROU  EQUAL   'S'.
055000
055100     IF      WS-QTD-REG-ATUAL        EQUAL   1
055200             MOVE    PLOG-NIVEL      TO      WS-GRAVIDADE-ATUAL
055300             MOVE    WS-RANK-LINHA   TO      WS-RANK-ATUAL
055400     ELSE
055500             IF      WS-RANK-LINHA   GREATER WS-RANK-ATUAL
055600                     MOVE    PLOG-NIVEL      TO      WS-GRAVIDADE-ATUAL
055700                     MOVE    WS-RANK-LINHA   TO      WS-RANK-ATUAL
055800             END-IF
055900     END-IF.
056000*
056100 1350-99-EXIT.
056200     EXIT.
056300*
056400******************************************************************
056500 1351-00-BUSCA-NIVEL         SECTION.
056600******************************************************************
056700*
056800     IF      WS-TAB-NIVEL-PALAVRA (WS-IDX-TAB)      EQUAL PLOG-NIVEL
056900             MOVE    WS-TAB-NIVEL-RANK (WS-IDX-TAB)
057000                             TO      WS-RANK-LINHA
057100             MOVE    'S'             TO      WS-SW-PAROU
057200     END-IF.
057300*
057400 1351-99-EXIT.
057500     EXIT.
057600*
057700******************************************************************
057800 1360-00-ACUMULA-COMPONENTE  SECTION.
057900******************************************************************
058000*    MANTEM A LISTA DE COMPONENTES DISTINTOS DO INCIDENTE; OS 2
058100*    PRIMEIROS NOMES SAO GUARDADOS, MAS A CONTAGEM DE DISTINTOS
058200*    CONTINUA MESMO SEM MAIS ESPACO PARA GUARDAR O NOME (G5).
058300*
058400     MOVE    'N'             TO      WS-SW-COMP-ACHADO.
058500
058600     IF      WS-COMP-1       EQUAL   PLOG-COMPONENTE
058700             MOVE    'S'             TO      WS-SW-COMP-ACHADO
058800     END-IF.
058900
059000     IF      WS-COMP-2       EQUAL   PLOG-COMPONENTE
059100             MOVE    'S'             TO      WS-SW-COMP-ACHADO
059200     END-IF.
059300
059400     IF      WS-SW-COMP-ACHADO       EQUAL   'N'
059500             ADD     1               TO      WS-QTD-COMPONENTES
059600             IF      WS-COMP-1       EQUAL   SPACES
059700                     MOVE    PLOG-COMPONENTE TO      WS-COMP-1
059800             ELSE
059900                     IF      WS-COMP-2       EQUAL   SPACES
060000                             MOVE    PLOG-COMPONENTE TO  WS-COMP-2
060100                     END-IF
060200             END-IF
060300     END-IF.
060400*
060500 1360-99-EXIT.
060600     EXIT.
060700*
060800******************************************************************
060900 1500-00-GRAVACAO-INCIDENTE  SECTION.
061000******************************************************************
061100*    FECHA O INCIDENTE EM ANDAMENTO: CALCULA A DURACAO, GRAVA O
061200*    REGISTRO DE INCIDENTE E ACUMULA AS ESTATISTICAS GERAIS.
061300*
061400     COMPUTE WS-DURACAO = WS-SEG-FIM-ATUAL - WS-SEG-1O-REGISTRO.
061500
061600     MOVE    SPACES          TO      REG-INCI.
061700
061800     MOVE    WS-INC-SEQ      TO      INCI-NUM-SEQ.
061900     MOVE    WS-BLOCO-ATUAL  TO      INCI-ID-BLOCO.
062000     MOVE    WS-INICIO-ATUAL TO      INCI-HORA-INI.
062100     MOVE    WS-FIM-ATUAL    TO      INCI-HORA-FIM.
062200     MOVE    WS-DURACAO      TO      INCI-DURACAO-SEG.
062300     MOVE    WS-QTD-REG-ATUAL        TO      INCI-QTD-LOGS.
062400     MOVE    WS-GRAVIDADE-ATUAL      TO      INCI-GRAVIDADE.
062500     MOVE    WS-QTD-COMPONENTES      TO      INCI-QTD-COMPON.
062600
062700     PERFORM 1550-00-MONTA-COMPONENTES.
062800
062900     WRITE   REG-INCIDFL     FROM    REG-INCI.
063000
063100     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
063200
063300     MOVE    003             TO      WS-PTO-ERRO.
063400
063500     PERFORM 0400-00-TESTA-FS-INCIDFL.
063600
063700     PERFORM 1560-00-ACUMULA-ESTATISTICA.
063800*
063900 1500-99-EXIT.
064000     EXIT.
064100*
064200******************************************************************
064300 1550-00-MONTA-COMPONENTES   SECTION.
064400******************************************************************
064500*    MONTA O CAMPO DE COMPONENTES COM OS 2 PRIMEIROS NOMES
064600*    DISTINTOS, SEPARADOS POR 1 BRANCO (REGRA G5).
064700*
064800     MOVE    SPACES          TO      INCI-COMPONENTES.
064900     MOVE    WS-COMP-1       TO      INCI-COMPONENTES (01 : 30).
065000     MOVE    WS-COMP-2       TO      INCI-COMPONENTES (32 : 30).
065100*
065200 1550-99-EXIT.
065300     EXIT.
065400*
065500******************************************************************
065600 1560-00-ACUMULA-ESTATISTICA SECTION.
065700******************************************************************
065800*    ACUMULA OS TOTAIS GERAIS PARA O RELATORIO FINAL DE
065900*    ESTATISTICAS DE INCIDENTES (REGRAS G6/G7).
066000*
066100     ADD     1               TO      WS-QTD-INCIDENTES.
066200     ADD     WS-QTD-REG-ATUAL        TO      WS-TOT-LOGS-AGRUP.
066300     ADD     WS-DURACAO      TO      WS-TOT-DURACAO.
066400
066500     IF      WS-QTD-INCIDENTES       EQUAL   1
066600             MOVE    WS-QTD-REG-ATUAL        TO      WS-MIN-LOGS
066700             MOVE    WS-QTD-REG-ATUAL        TO      WS-MAX-LOGS
066800     ELSE
066900             IF      WS-QTD-REG-ATUAL        LESS    WS-MIN-LOGS
067000                     MOVE    WS-QTD-REG-ATUAL        TO      WS-MIN-LOGS
067100             END-IF
067200             IF      WS-QTD-REG-ATUAL        GREATER WS-MAX-LOGS
067300                     MOVE    WS-QTD-REG-ATUAL        TO      WS-MAX-LOGS
067400             END-IF
067500     END-IF.
067600
067700     PERFORM 1570-00-ACUMULA-SEVERIDADE.
067800*
067900 1560-99-EXIT.
068000     EXIT.
068100*
068200******************************************************************
068300 1570-00-ACUMULA-SEVERIDADE  SECTION.
068400******************************************************************
068500*    PROCURA A GRAVIDADE DO INCIDENTE NA TABELA DE DISTRIBUICAO;
068600*    SE NAO ACHAR, ABRE UMA NOVA ENTRADA NA TABELA.
068700*
068800     MOVE    'N'             TO      WS-SW-PAROU.
068900     MOVE    ZEROS           TO      WS-POS-SEVSTAT.
069000
069100     PERFORM 1571-00-BUSCA-SEVSTAT
069200        VARYING WS-IDX-TAB   FROM    1 BY 1
069300        UNTIL   WS-IDX-TAB   GREATER WS-SEVSTAT-USADAS
069400             OR WS-SW-PAROU  EQUAL   'S'.
069500
069600     IF      WS-POS-SEVSTAT  GREATER ZERO
069700             ADD     1       TO      WS-SEVSTAT-QTD (WS-POS-SEVSTAT)
069800     ELSE
069900             ADD     1       TO      WS-SEVSTAT-USADAS
070000             MOVE    WS-GRAVIDADE-ATUAL
070100                       TO    WS-SEVSTAT-PALAVRA (WS-SEVSTAT-USADAS)
070200             MOVE    1       TO
070300                     WS-SEVSTAT-QTD (WS-SEVSTAT-USADAS)
070400     END-IF.
070500*
070600 1570-99-EXIT.
070700     EXIT.
070800*
070900******************************************************************
071000 1571-00-BUSCA-SEVSTAT       SECTION.
071100******************************************************************
071200*
071300     IF      WS-SEVSTAT-PALAVRA (WS-IDX-TAB)  EQUAL WS-GRAVIDADE-ATUAL
071400             MOVE    WS-IDX-TAB      TO      WS-POS-SEVSTAT
071500             MOVE    'S'             TO      WS-SW-PAROU
071600     END-IF.
071700*
071800 1571-99-EXIT.
071900     EXIT.
072000*
072100******************************************************************
072200 2000-00-CALCULA-SEGUNDOS    SECTION.
072300******************************************************************
072400*    CHAMADO 0188/0202 - CONVERTE O TIMESTAMP DA LINHA ATUAL
072500*    (AAAA-MM-DDTHH:MM:SS) EM SEGUNDOS CORRIDOS DESDE UMA ERA
072600*    FIXA, PARA QUE A JANELA E A DURACAO FIQUEM CORRETAS MESMO
072700*    QUANDO O INCIDENTE ATRAVESSA A MEIA-NOITE OU O FIM DE MES.
072800*
072900     MOVE    PLOG-TIMESTAMP  TO      WS-TIMESTAMP-ATUAL.
073000
073100     MOVE    WS-TS-ANO       TO      WS-CALC-ANO.
073200     MOVE    WS-TS-MES       TO      WS-CALC-MES.
073300     MOVE    WS-TS-DIA       TO      WS-CALC-DIA.
073400     MOVE    WS-TS-HORA      TO      WS-CALC-HORA.
073500     MOVE    WS-TS-MIN       TO      WS-CALC-MIN.
073600     MOVE    WS-TS-SEG       TO      WS-CALC-SEG.
073700
073800     COMPUTE WS-ANO-AJUSTADO = WS-CALC-ANO - 1.
073900
074000     COMPUTE WS-DIAS-BISSEXTOS =
074100             (WS-ANO-AJUSTADO / 4)   - (WS-ANO-AJUSTADO / 100)
074200           + (WS-ANO-AJUSTADO / 400).
074300
074400     COMPUTE WS-DIAS-ANO = WS-TAB-DIAS-ACUM (WS-CALC-MES)
074500                          + WS-CALC-DIA.
074600
074700     PERFORM 2100-00-AJUSTA-BISSEXTO.
074800
074900     COMPUTE WS-DIAS-TOTAIS =
075000             (WS-ANO-AJUSTADO * 365) + WS-DIAS-BISSEXTOS
075100           + WS-DIAS-ANO.
075200
075300     COMPUTE WS-SEG-ATUAL =
075400             (WS-DIAS-TOTAIS * 86400)
075500           + (WS-CALC-HORA   * 3600)
075600           + (WS-CALC-MIN    * 60)
075700           +  WS-CALC-SEG.
075800*
075900 2000-99-EXIT.
076000     EXIT.
076100*
076200******************************************************************
076300 2100-00-AJUSTA-BISSEXTO     SECTION.
076400******************************************************************
076500*    ACRESCENTA 1 DIA AO DIA-DO-ANO QUANDO O MES E MARCO OU
076600*    POSTERIOR E O PROPRIO ANO (NAO O ANTERIOR) E BISSEXTO.
076700*
076800     IF      WS-CALC-MES     GREATER 2
076900             DIVIDE  WS-CALC-ANO     BY      4
077000                     GIVING  WS-TESTE-4
077100                     REMAINDER       WS-RESTO-4
077200             IF      WS-RESTO-4      EQUAL   ZERO
077300                     DIVIDE  WS-CALC-ANO     BY      100
077400                             GIVING  WS-TESTE-100
077500                             REMAINDER       WS-RESTO-100
077600                     IF      WS-RESTO-100    NOT EQUAL ZERO
077700                             ADD     1       TO      WS-DIAS-ANO
077800                     ELSE
077900                             DIVIDE  WS-CALC-ANO     BY      400
078000                                     GIVING  WS-TESTE-400
078100                                     REMAINDER       WS-RESTO-400
078200                             IF      WS-RESTO-400    EQUAL   ZERO
078300                                     ADD     1       TO      WS-DIAS-ANO
078400                             END-IF
078500                     END-IF
078600             END-IF
078700     END-IF.
078800*
078900 2100-99-EXIT.
079000     EXIT.
079100*
079200******************************************************************
079300 3000-00-PROCED-FINAIS       SECTION.
079400******************************************************************
079500*
079600     IF      WS-QTD-REG-ATUAL        GREATER ZERO
079700             PERFORM 1500-00-GRAVACAO-INCIDENTE
079800     END-IF.
079900
080000     CLOSE   PARSLOG
080100             INCIDFL.
080200
080300     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
080400
080500     MOVE    004             TO      WS-PTO-ERRO.
080600
080700     PERFORM 0200-00-TESTA-FILE-STATUS.
080800
080900     PERFORM 3100-00-MONTA-ESTATISTICA.
081000*
081100 3000-99-EXIT.
081200     EXIT.
081300*
081400******************************************************************
081500 3100-00-MONTA-ESTATISTICA   SECTION.
081600******************************************************************
081700*
081800     IF      WS-QTD-INCIDENTES       GREATER ZERO
081900             COMPUTE WS-MEDIA-LOGS ROUNDED =
082000                     WS-TOT-LOGS-AGRUP / WS-QTD-INCIDENTES
082100             COMPUTE WS-MEDIA-DURACAO ROUNDED =
082200                     WS-TOT-DURACAO / WS-QTD-INCIDENTES
082300     ELSE
082400             MOVE    ZEROS           TO      WS-MEDIA-LOGS
082500             MOVE    ZEROS           TO      WS-MEDIA-DURACAO
082600             MOVE    ZEROS           TO      WS-MIN-LOGS
082700             MOVE    ZEROS           TO      WS-MAX-LOGS
082800     END-IF.
082900
083000     MOVE    WS-MEDIA-LOGS   TO      WS-EDICAO-MEDIA-L.
083100     MOVE    WS-MEDIA-DURACAO        TO      WS-EDICAO-MEDIA-D.
083200
083300     DISPLAY '******************* SILPB002 ******************'.
083400     DISPLAY '*                                              *'.
083500     DISPLAY '*   ESTATISTICAS DE INCIDENTES - LOG DO HDFS   *'.
083600     DISPLAY '*                                              *'.
083700     DISPLAY '******************* SILPB002 ******************'.
083800     DISPLAY '*                                              *'.
083900     MOVE    WS-QTD-LIDAS    TO      WS-EDICAO.
084000     DISPLAY '* LINHAS LIDAS DO PARSLOG......: ' WS-EDICAO
084100             '         *'.
084200     MOVE    WS-QTD-INCIDENTES       TO      WS-EDICAO.
084300     DISPLAY '* TOTAL DE INCIDENTES..........: ' WS-EDICAO
084400             '         *'.
084500     MOVE    WS-TOT-LOGS-AGRUP       TO      WS-EDICAO.
084600     DISPLAY '* TOTAL DE LOGS AGRUPADOS......: ' WS-EDICAO
084700             '         *'.
084800     DISPLAY '* MEDIA DE LOGS POR INCIDENTE..: ' WS-EDICAO-MEDIA-L
084900             '            *'.
085000     MOVE    WS-MIN-LOGS     TO      WS-EDICAO.
085100     DISPLAY '* MINIMO DE LOGS POR INCIDENTE.: ' WS-EDICAO
085200             '         *'.
085300     MOVE    WS-MAX-LOGS     TO      WS-EDICAO.
085400     DISPLAY '* MAXIMO DE LOGS POR INCIDENTE.: ' WS-EDICAO
085500             '         *'.
085600     DISPLAY '* MEDIA DE DURACAO (SEGUNDOS)..: ' WS-EDICAO-MEDIA-D
085700             '          *'.
085800     DISPLAY '*                                              *'.
085900     DISPLAY '* DISTRIBUICAO DE INCIDENTES POR GRAVIDADE:    *'.
086000
086100     PERFORM 3150-00-IMPRIME-SEVERIDADE
086200        VARYING WS-IDX-TAB   FROM    1 BY 1
086300        UNTIL   WS-IDX-TAB   GREATER WS-SEVSTAT-USADAS.
086400
086500     DISPLAY '*                                              *'.
086600     DISPLAY '******************* SILPB002 ******************'.
086700*
086800 3100-99-EXIT.
086900     EXIT.
087000*
087100******************************************************************
087200 3150-00-IMPRIME-SEVERIDADE  SECTION.
087300******************************************************************
087400*
087500     MOVE    WS-SEVSTAT-QTD (WS-IDX-TAB)     TO      WS-EDICAO.
087600
087700     DISPLAY '*   ' WS-SEVSTAT-PALAVRA (WS-IDX-TAB)
087800             '..................: ' WS-EDICAO '         *'.
087900*
088000 3150-99-EXIT.
088100     EXIT.
088200*
088300******************************************************************
088400 0999-00-ABEND-ARQ           SECTION.
088500******************************************************************
088600*
088700     MOVE    12              TO      RETURN-CODE.
088800
088900     DISPLAY '******************* SILPB002 ******************'.
089000     DISPLAY '*                                              *'.
089100     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO        *'.
089200     DISPLAY '*                                              *'.
089300     DISPLAY '******************* SILPB002 ******************'.
089400     DISPLAY '*                                              *'.
089500     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
089600     WS-DDNAME-ARQ ' *'.
089700     DISPLAY '*                                              *'.
089800     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
089900     '              *'.
090000     DISPLAY '*                                              *'.
090100     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
090200     '             *'.
090300     DISPLAY '*                                              *'.
090400     DISPLAY '******************* SILPB002 ******************'.
090500     DISPLAY '*     P R O G R A M A  C A N C E L A D O       *'.
090600     DISPLAY '******************* SILPB002 ******************'.
090700
090800     GOBACK.
090900*
091000 0999-99-EXIT.
091100     EXIT.
091200*
091300******************************************************************
091400*                   FIM DO PROGRAMA - SILPB002                   *
091500******************************************************************
