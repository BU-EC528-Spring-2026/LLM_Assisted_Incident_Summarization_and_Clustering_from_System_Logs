000100******************************************************************
000200 IDENTIFICATION              DIVISION.
000300******************************************************************
000400*
000500 PROGRAM-ID.                 SILPB001.
000600 AUTHOR.                     ADEMAR S. OLIVEIRA.
000700 INSTALLATION.                CPD - CENTRO DE PROCESSAMENTO DE DADOS.
000800 DATE-WRITTEN.               26/03/1987.
000900 DATE-COMPILED.
001000 SECURITY.                   CONFIDENCIAL - USO INTERNO SILH.
001100*
001200******************************************************************
001300* SISTEMA......: SILH - SISTEMA DE INCIDENTES DE LOG HDFS       *
001400******************************************************************
001500* ANALISTA.....: ADEMAR S. OLIVEIRA                              *
001600* LINGUAGEM....: COBOL/BATCH                                     *
001700* PROGRAMADOR..: ADEMAR S. OLIVEIRA                              *
001800* DATA.........: 26/03/1987                                      *
001900******************************************************************
002000* OBJETIVO.....: LER O ARQUIVO BRUTO DE LOG DO CLUSTER HDFS,    *
002100*                CRITICAR LINHA A LINHA CONTRA A GRAMATICA      *
002200*                PADRAO, MONTAR O REGISTRO DE LOG PARSEADO      *
002300*                (TIMESTAMP, THREAD, NIVEL, COMPONENTE E ID DE  *
002400*                BLOCO) E EMITIR O RESUMO DE CRITICA.           *
002500******************************************************************
002600*
002700******************************************************************
002800* HISTORICO DE ALTERACOES                                       *
002900******************************************************************
003000* 26/03/87 ASO  CHAMADO 0014 - VERSAO INICIAL. LE O CADASTRO DE *
003100*               LOG BRUTO (RAWLOG) E GRAVA O PARSEADO (PARSLOG).*
003200* 14/05/89 ASO  CHAMADO 0061 - INCLUIDA A CRITICA DO TAMANHO DO *
003300*               COMPONENTE (MAXIMO DE 30 POSICOES).             *
003400* 02/08/91 MCN  CHAMADO 0103 - CORRIGIDA A CONTAGEM DE LINHAS EM*
003500*               BRANCO, QUE NAO DEVEM GERAR AVISO DE CRITICA.   *
003600* 19/02/93 MCN  CHAMADO 0129 - INCLUIDO PARM DE LIMITE MAXIMO DE*
003700*               LINHAS A PROCESSAR (LKG-QTD-MAX-LINHAS).        *
003800* 09/11/98 RLM  CHAMADO 0187 - VIRADA DO SECULO: TIMESTAMP PASSA*
003900*               A GRAVAR O SECULO (20) JUNTO COM O ANO, EVITANDO*
004000*               AMBIGUIDADE A PARTIR DO ANO 2000.                *
004100* 23/06/01 RLM  CHAMADO 0201 - REVISADA CRITICA DO CAMPO THREAD,*
004200*               QUE PASSOU A ACEITAR DE 1 A 6 DIGITOS.          *
004300* 14/07/16 WBC  CHAMADO 0431 - PROGRAMA REAPROVEITADO DA ANTIGA*
004400*               ROTINA DE CRITICA DE CADASTRO PARA CRITICA DE  *
004500*               LOG DO CLUSTER HDFS. TROCADOS OS ARQUIVOS, AS  *
004600*               CRITICAS E A GRAVACAO DO BOOK PARSLOG.         *
004700* 02/09/16 WBC  CHAMADO 0456 - INCLUIDA A EXTRACAO DO ID DO     *
004800*               BLOCO (LITERAL BLK_ + DIGITOS) DA MENSAGEM.     *
004900*               VIDE PARAGRAFO 1350-00-LOCALIZA-BLOCO.         *
005000* 30/01/17 WBC  CHAMADO 0468 - CORRIGIDO CALCULO DO TAMANHO DA  *
005100*               LINHA QUANDO O ULTIMO TOKEN E A MENSAGEM VAZIA. *
005200* 18/04/17 WBC  CHAMADO 0471 - CORRIGIDO O LACO PRINCIPAL:  A  *
005300*               LINHA QUE ATINGIA O LIMITE DE LKG-QTD-MAX-LINHAS*
005400*               ERA LIDA MAS NUNCA TRATADA (NAO ENTRAVA MAIS EM *
005500*               1000-00-PROCED-PRINCIPAIS). O LACO PRINCIPAL SO *
005600*               TESTA MAIS O FS DO RAWLOG; O CORTE PELO LIMITE  *
005700*               CONTINUA SENDO FEITO EM 1000-00-PROCED-PRINCIPAIS*
005800*               APOS TRATAR A LINHA CORRENTE.                   *
005900* 18/04/17 WBC  CHAMADO 0472 - INCLUIDO ON OVERFLOW NO UNSTRING *
006000*               DO TOKEN DE THREAD, PARA NAO DEIXAR PASSAR COMO *
006100*               VALIDA UMA LINHA CUJO THREAD ESTOURE AS 6       *
006200*               POSICOES DE WS-TOK-THREAD.                      *
006300* 02/05/17 WBC  CHAMADO 0475 - AMPLIADAS AS CLASSES WS-CLASSE-   *
006400*               PALAVRA E WS-CLASSE-COMPWORD PARA ACEITAR LETRA  *
006500*               MINUSCULA. O LOG DO HDFS TRAZ NOME DE COMPONENTE *
006600*               EM MAIUSCULA E MINUSCULA (EX.: DFS.FSNAMESYSTEM, *
006700*               DFS.DATANODE$PACKETRESPONDER) E A CRITICA ESTAVA *
006800*               REJEITANDO A LINHA POR CAUSA DISSO.              *
006900* 19/05/17 WBC  CHAMADO 0476 - RETIRADO O USO DE COMP DOS         *
007000*               CONTADORES E INDICES DE WORKING-STORAGE, QUE      *
007100*               FORAM INCLUIDOS POR ENGANO NA CONVERSAO DESTE     *
007200*               PROGRAMA. O PADRAO DESTA CASA E DISPLAY (SEM      *
007300*               CLAUSULA DE USAGE) PARA CONTADOR, SO SE USA COMP  *
007400*               NO CAMPO DE TAMANHO DA PARM (LKG-TAM), COMO JA    *
007500*               ERA FEITO NOS DEMAIS PROGRAMAS BATCH DA CASA.      *
007600* 19/05/17 WBC  CHAMADO 0477 - AMPLIADO WS-EDICAO-LINHA DE 6 PARA*
007700*               7 POSICOES, PARA NAO TRUNCAR O NUMERO DA LINHA NO*
007800*               AVISO DE CRITICA QUANDO O RAWLOG PASSAR DE        *
007900*               999.999 LINHAS (WS-QTD-LIDAS TEM 7 POSICOES).    *
008000******************************************************************
008100 ENVIRONMENT                 DIVISION.
008200******************************************************************
008300 CONFIGURATION               SECTION.
008400******************************************************************
008500 SPECIAL-NAMES.
008600     CLASS WS-CLASSE-NUMESP   IS '0' THRU '9', SPACE
008700     CLASS WS-CLASSE-PALAVRA  IS 'A' THRU 'Z', 'a' THRU 'z',
008800                                  '0' THRU '9', '_', SPACE
008900     CLASS WS-CLASSE-COMPWORD IS 'A' THRU 'Z', 'a' THRU 'z',
009000                                  '0' THRU '9', '.', '$', '_'.
009100******************************************************************
009200 INPUT-OUTPUT                SECTION.
009300******************************************************************
009400 FILE-CONTROL.
009500******************************************************************
009600* INPUT..: RAWLOG  - LOG BRUTO DO CLUSTER HDFS    - LRECL = 200 *
009700******************************************************************
009800*
009900     SELECT  RAWLOG   ASSIGN  TO  UT-S-RAWLOG
010000             ORGANIZATION  IS  LINE SEQUENTIAL
010100             FILE     STATUS  IS  WS-FS-RAWLOG.
010200*
010300******************************************************************
010400* OUTPUT.: PARSLOG - LOG PARSEADO DO CLUSTER HDFS - LRECL = 200 *
010500******************************************************************
010600*
010700     SELECT  PARSLOG  ASSIGN  TO  UT-S-PARSLOG
010800             FILE     STATUS  IS  WS-FS-PARSLOG.
010900*
011000******************************************************************
011100 DATA                        DIVISION.
011200******************************************************************
011300 FILE                        SECTION.
011400******************************************************************
011500* INPUT..: RAWLOG  - LOG BRUTO DO CLUSTER HDFS    - LRECL = 200 *
011600******************************************************************
011700*
011800 FD  RAWLOG
011900     RECORDING  MODE      IS  F
012000     LABEL      RECORD    IS  STANDARD
012100     BLOCK      CONTAINS  0   RECORDS.
012200*
012300 01      REG-RAWLOG          PIC     X(200).
012400*
012500******************************************************************
012600* OUTPUT.: PARSLOG - LOG PARSEADO DO CLUSTER HDFS - LRECL = 200 *
012700******************************************************************
012800*
012900 FD  PARSLOG
013000     RECORDING  MODE      IS  F
013100     LABEL      RECORD    IS  STANDARD
013200     BLOCK      CONTAINS  0   RECORDS.
013300*
013400 01      REG-PARSLOG         PIC     X(200).
013500*
013600******************************************************************
013700 WORKING-STORAGE             SECTION.
013800******************************************************************
013900*
014000 01      WS-FS-RAWLOG        PIC     9(002) VALUE ZEROS.
014100 01      WS-FS-PARSLOG       PIC     9(002) VALUE ZEROS.
014200*
014300 01      WS-QTD-LIDAS        PIC     9(007) VALUE ZEROS.
014400 01      WS-QTD-PARSE-OK     PIC     9(007) VALUE ZEROS.
014500 01      WS-QTD-PARSE-ERRO   PIC     9(007) VALUE ZEROS.
014600*
014700 01      WS-ID-BLOCO         PIC     X(025) VALUE SPACES.
014800 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
014900 01      WS-EDICAO-LINHA     PIC     ZZZ.ZZZ9.
015000 01      WS-EDICAO-TAXA      PIC     ZZ9.9.
015100 01      WS-TAXA-SUCESSO     PIC     9(003)V9(001) VALUE ZEROS.
015200*
015300 01      WS-SW-LIMITE        PIC     X(001) VALUE 'N'.
015400   88    WS-LIMITE-ATINGIDO          VALUE 'S'.
015500   88    WS-LIMITE-LIVRE             VALUE 'N'.
015600*
015700 01      WS-SW-ERRO          PIC     X(001) VALUE 'S'.
015800   88    WS-LINHA-VALIDA             VALUE 'S'.
015900   88    WS-LINHA-INVALIDA           VALUE 'N'.
016000*
016100 01      WS-SW-BRANCO        PIC     X(001) VALUE 'N'.
016200   88    WS-LINHA-BRANCO             VALUE 'S'.
016300*
016400 01      WS-SW-PAROU         PIC     X(001) VALUE 'N'.
016500*
016600******************************************************************
016700*        AREA DE TRABALHO PARA A LINHA BRUTA E SEUS TOKENS       *
016800******************************************************************
016900*
017000 01      WS-LINHA-BRUTA      PIC     X(200) VALUE SPACES.
017100 01      WS-LINHA-BRUTA-R    REDEFINES       WS-LINHA-BRUTA.
017200   03    WS-LINHA-AVISO-100  PIC     X(100).
017300   03    FILLER              PIC     X(100).
017400*
017500 01      WS-TOK-DATA         PIC     X(006) VALUE SPACES.
017600 01      WS-DATA-R           REDEFINES       WS-TOK-DATA.
017700   03    WS-DATA-AA          PIC     X(002).
017800   03    WS-DATA-MM          PIC     X(002).
017900   03    WS-DATA-DD          PIC     X(002).
018000*
018100 01      WS-TOK-HORA         PIC     X(006) VALUE SPACES.
018200 01      WS-HORA-R           REDEFINES       WS-TOK-HORA.
018300   03    WS-HORA-HH          PIC     X(002).
018400   03    WS-HORA-MI          PIC     X(002).
018500   03    WS-HORA-SS          PIC     X(002).
018600*
018700 01      WS-TOK-THREAD       PIC     X(006) VALUE SPACES.
018800 01      WS-TOK-NIVEL        PIC     X(005) VALUE SPACES.
018900 01      WS-TOK-COMPONENTE   PIC     X(030) VALUE SPACES.
019000 01      WS-TOK-MENSAGEM     PIC     X(108) VALUE SPACES.
019100*
019200 01      WS-TIMESTAMP-MONT   PIC     X(019) VALUE SPACES.
019300*
019400 01      WS-PONTEIRO         PIC     9(003) VALUE ZEROS.
019500 01      WS-IDX-SCAN         PIC     9(003) VALUE ZEROS.
019600 01      WS-TAM-LINHA        PIC     9(003) VALUE ZEROS.
019700 01      WS-POS-DOISPONTOS   PIC     9(003) VALUE ZEROS.
019800 01      WS-POS-MENSAGEM     PIC     9(003) VALUE ZEROS.
019900 01      WS-TAM-COMPONENTE   PIC     9(003) VALUE ZEROS.
020000 01      WS-TAM-MENSAGEM     PIC     9(003) VALUE ZEROS.
020100 01      WS-POS-BLK          PIC     9(003) VALUE ZEROS.
020200 01      WS-POS-1O-DIGITO    PIC     9(003) VALUE ZEROS.
020300 01      WS-TAM-ID-BLOCO     PIC     9(003) VALUE ZEROS.
020400*
020500******************************************************************
020600*        VARIAVEIS PARA TRATAMENTO DE ABEND                      *
020700******************************************************************
020800*
020900 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
021000 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
021100 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
021200*
021300 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
021400*
021500******************************************************************
021600* OUTPUT.: PARSLOG - LOG PARSEADO DO CLUSTER HDFS - LRECL = 200 *
021700******************************************************************
021800*
021900     COPY    SILO1030.
022000*
022100******************************************************************
022200 LINKAGE                     SECTION.
022300******************************************************************
022400*
022500 01      LKG-PARM.
022600   03    LKG-TAM             PIC    S9(004) COMP.
022700   03    LKG-QTD-MAX-LINHAS  PIC     9(007).
022800*
022900******************************************************************
023000 PROCEDURE   DIVISION        USING LKG-PARM.
023100******************************************************************
023200*
023300     PERFORM 0100-00-PROCED-INICIAIS.
023400
023500     PERFORM 1000-00-PROCED-PRINCIPAIS
023600       UNTIL WS-FS-RAWLOG   EQUAL 10.
023700
023800     PERFORM 3000-00-PROCED-FINAIS.
023900
024000     GOBACK.
024100*
024200******************************************************************
024300 0100-00-PROCED-INICIAIS     SECTION.
024400******************************************************************
024500*
024600     PERFORM 0150-00-CRITICA-PARM.
024700
024800     OPEN    INPUT   RAWLOG
024900             OUTPUT  PARSLOG.
025000
025100     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
025200
025300     MOVE    001             TO      WS-PTO-ERRO.
025400
025500     PERFORM 0200-00-TESTA-FILE-STATUS.
025600
025700     PERFORM 0500-00-LEITURA-RAWLOG.
025800
025900     IF      WS-FS-RAWLOG    EQUAL   10
026000             DISPLAY
026100             '******************* SILPB001 ******************'
026200             DISPLAY
026300             '*                                              *'
026400             DISPLAY
026500             '*          ARQUIVO RAWLOG ESTA VAZIO          *'
026600             DISPLAY
026700             '*                                              *'
026800     END-IF.
026900*
027000 0100-99-EXIT.
027100     EXIT.
027200*
027300******************************************************************
027400 0150-00-CRITICA-PARM        SECTION.
027500******************************************************************
027600*    CHAMADO 0129 - O LIMITE MAXIMO DE LINHAS E OPCIONAL; SE A
027700*    JCL INFORMAR PARM COM O CAMPO ZERADO OU EM BRANCO, O
027800*    PROGRAMA PROCESSA O ARQUIVO RAWLOG POR COMPLETO.
027900*
028000     IF      LKG-TAM         GREATER ZERO
028100             IF      LKG-QTD-MAX-LINHAS      NOT NUMERIC
028200                     MOVE    ZEROS   TO      LKG-QTD-MAX-LINHAS
028300             END-IF
028400     ELSE
028500             MOVE    ZEROS           TO      LKG-QTD-MAX-LINHAS
028600     END-IF.
028700*
028800 0150-99-EXIT.
028900     EXIT.
029000*
029100******************************************************************
029200 0200-00-TESTA-FILE-STATUS   SECTION.
029300******************************************************************
029400*
029500     PERFORM 0300-00-TESTA-FS-RAWLOG.
029600
029700     PERFORM 0400-00-TESTA-FS-PARSLOG.
029800*
029900 0200-99-EXIT.
030000     EXIT.
030100*
030200******************************************************************
030300 0300-00-TESTA-FS-RAWLOG     SECTION.
030400******************************************************************
030500*
030600     IF      WS-FS-RAWLOG  NOT EQUAL 00 AND 10
030700             MOVE 'RAWLOG '  TO      WS-DDNAME-ARQ
030800             MOVE  WS-FS-RAWLOG
030900                             TO      WS-FS-ARQ
031000             PERFORM         0999-00-ABEND-ARQ
031100     END-IF.
031200*
031300 0300-99-EXIT.
031400     EXIT.
031500*
031600******************************************************************
031700 0400-00-TESTA-FS-PARSLOG    SECTION.
031800******************************************************************
031900*
032000     IF      WS-FS-PARSLOG NOT EQUAL 00
032100             MOVE 'PARSLOG'  TO      WS-DDNAME-ARQ
032200             MOVE  WS-FS-PARSLOG
032300                             TO      WS-FS-ARQ
032400             PERFORM         0999-00-ABEND-ARQ
032500     END-IF.
032600*
032700 0400-99-EXIT.
032800     EXIT.
032900*
033000******************************************************************
033100 0500-00-LEITURA-RAWLOG      SECTION.
033200******************************************************************
033300*
033400     READ    RAWLOG          INTO    WS-LINHA-BRUTA.
033500
033600     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
033700
033800     MOVE    002             TO      WS-PTO-ERRO.
033900
034000     PERFORM 0300-00-TESTA-FS-RAWLOG.
034100
034200     IF      WS-FS-RAWLOG    EQUAL   00
034300             ADD 001         TO      WS-QTD-LIDAS
034400             IF      LKG-QTD-MAX-LINHAS  GREATER ZERO
034500                 AND WS-QTD-LIDAS    NOT LESS    LKG-QTD-MAX-LINHAS
034600                     SET WS-LIMITE-ATINGIDO      TO TRUE
034700             END-IF
034800     END-IF.
034900*
035000 0500-99-EXIT.
035100     EXIT.
035200*
035300******************************************************************
035400 1000-00-PROCED-PRINCIPAIS   SECTION.
035500******************************************************************
035600*
035700     PERFORM 1100-00-TRATA-LINHA.
035800
035900     IF      WS-LIMITE-ATINGIDO
036000             MOVE    10              TO      WS-FS-RAWLOG
036100     ELSE
036200             PERFORM 0500-00-LEITURA-RAWLOG
036300     END-IF.
036400*
036500 1000-99-EXIT.
036600     EXIT.
036700*
036800******************************************************************
036900 1100-00-TRATA-LINHA         SECTION.
037000******************************************************************
037100*
037200     SET     WS-LINHA-VALIDA         TO TRUE.
037300     MOVE    'N'             TO      WS-SW-BRANCO.
037400
037500     IF      WS-LINHA-BRUTA  EQUAL   SPACES
037600             SET     WS-LINHA-INVALIDA       TO TRUE
037700             MOVE    'S'             TO      WS-SW-BRANCO
037800     ELSE
037900             PERFORM 1105-00-CALCULA-TAMANHO
038000             PERFORM 1110-00-SEPARA-TOKENS
038100             PERFORM 1120-00-SEPARA-COMPONENTE
038200             PERFORM 1200-00-CRITICA-TOKENS
038300     END-IF.
038400
038500     IF      WS-LINHA-VALIDA
038600             ADD     001             TO      WS-QTD-PARSE-OK
038700             PERFORM 1300-00-MONTA-TIMESTAMP
038800             PERFORM 1350-00-LOCALIZA-BLOCO
038900             PERFORM 1400-00-GRAVACAO-PARSED
039000     ELSE
039100             ADD     001             TO      WS-QTD-PARSE-ERRO
039200             IF      NOT WS-LINHA-BRANCO
039300                     PERFORM 1600-00-EMITE-AVISO
039400             END-IF
039500     END-IF.
039600*
039700 1100-99-EXIT.
039800     EXIT.
039900*
040000******************************************************************
040100 1105-00-CALCULA-TAMANHO     SECTION.
040200******************************************************************
040300*    CHAMADO 0468 - LOCALIZA A ULTIMA POSICAO NAO-BRANCO DA LINHA,
040400*    VARRENDO DE TRAS PARA FRENTE.
040500*
040600     MOVE    200             TO      WS-TAM-LINHA.
040700     MOVE    'N'             TO      WS-SW-PAROU.
040800
040900     PERFORM 1106-00-TESTA-FIM-LINHA
041000        VARYING WS-TAM-LINHA        FROM 200 BY -1
041100        UNTIL   WS-TAM-LINHA        EQUAL ZERO
041200             OR WS-SW-PAROU         EQUAL 'S'.
041300*    O PERFORM VARYING DECREMENTA O CONTADOR LOGO APOS A
041400*    PARADA, POR ISSO O TAMANHO CERTO E O CONTADOR MAIS 1.
041500     ADD     1               TO      WS-TAM-LINHA.
041600*
041700 1105-99-EXIT.
041800     EXIT.
041900*
042000******************************************************************
042100 1106-00-TESTA-FIM-LINHA     SECTION.
042200******************************************************************
042300*
042400     IF      WS-LINHA-BRUTA (WS-TAM-LINHA : 1)      NOT EQUAL SPACE
042500             MOVE    'S'             TO      WS-SW-PAROU
042600     END-IF.
042700*
042800 1106-99-EXIT.
042900     EXIT.
043000*
043100******************************************************************
043200 1110-00-SEPARA-TOKENS       SECTION.
043300******************************************************************
043400*    GRAMATICA: DATA  HORA  THREAD  NIVEL  COMPONENTE: MENSAGEM
043500*    OS 4 PRIMEIROS TOKENS SAO SEPARADOS POR BRANCOS, VIA UNSTRING.
043600*
043700     MOVE    SPACES          TO      WS-TOK-DATA     WS-TOK-HORA
043800                                      WS-TOK-THREAD   WS-TOK-NIVEL
043900                                      WS-TOK-COMPONENTE
044000                                      WS-TOK-MENSAGEM.
044100
044200     MOVE    ZEROS           TO      WS-POS-DOISPONTOS
044300                                      WS-TAM-COMPONENTE
044400                                      WS-TAM-MENSAGEM.
044500
044600     MOVE    1               TO      WS-PONTEIRO.
044700
044800     UNSTRING    WS-LINHA-BRUTA      DELIMITED BY ALL SPACE
044900             INTO    WS-TOK-DATA     WS-TOK-HORA
045000                     WS-TOK-THREAD   WS-TOK-NIVEL
045100             WITH POINTER            WS-PONTEIRO
045200             ON OVERFLOW
045300                     SET     WS-LINHA-INVALIDA       TO TRUE
045400     END-UNSTRING.
045500*
045600 1110-99-EXIT.
045700     EXIT.
045800*
045900******************************************************************
046000 1120-00-SEPARA-COMPONENTE   SECTION.
046100******************************************************************
046200*    CHAMADO 0431 - O COMPONENTE E O RESTO DA LINHA DEPOIS DO
046300*    4O. TOKEN, TERMINADO POR ':', E NAO E SEPARADO POR UNSTRING
046400*    PORQUE A MENSAGEM PODE CONTER ':' NO MEIO DO TEXTO. IDEIA
046500*    RESTAURADA DO UTILITARIO DE MENSAGENS ISO8583 DA CENTRAL.
046600*
046700     IF      WS-PONTEIRO     NOT GREATER     WS-TAM-LINHA
046800             PERFORM 1125-00-LOCALIZA-DOISPONTOS
046900     END-IF.
047000
047100     IF      WS-POS-DOISPONTOS       GREATER ZERO
047200             COMPUTE WS-TAM-COMPONENTE =
047300                     WS-POS-DOISPONTOS - WS-PONTEIRO
047400
047500             IF      WS-TAM-COMPONENTE       GREATER ZERO
047600                 AND WS-TAM-COMPONENTE       NOT GREATER 30
047700                     MOVE WS-LINHA-BRUTA
047800                          (WS-PONTEIRO : WS-TAM-COMPONENTE)
047900                                      TO      WS-TOK-COMPONENTE
048000             END-IF
048100
048200             COMPUTE WS-POS-MENSAGEM = WS-POS-DOISPONTOS + 2
048300
048400             IF      WS-POS-MENSAGEM NOT GREATER     WS-TAM-LINHA
048500                     COMPUTE WS-TAM-MENSAGEM =
048600                             WS-TAM-LINHA - WS-POS-MENSAGEM + 1
048700                     IF      WS-TAM-MENSAGEM GREATER 108
048800                             MOVE    108     TO      WS-TAM-MENSAGEM
048900                     END-IF
049000                     MOVE WS-LINHA-BRUTA
049100                          (WS-POS-MENSAGEM : WS-TAM-MENSAGEM)
049200                                      TO      WS-TOK-MENSAGEM
049300             END-IF
049400     END-IF.
049500*
049600 1120-99-EXIT.
049700     EXIT.
049800*
049900******************************************************************
050000 1125-00-LOCALIZA-DOISPONTOS SECTION.
050100******************************************************************
050200*
050300     MOVE    ZEROS           TO      WS-POS-DOISPONTOS.
050400     MOVE    'N'             TO      WS-SW-PAROU.
050500
050600     PERFORM 1126-00-TESTA-CARACTERE
050700        VARYING WS-IDX-SCAN  FROM    WS-PONTEIRO     BY 1
050800        UNTIL   WS-IDX-SCAN  GREATER WS-TAM-LINHA
050900             OR WS-SW-PAROU  EQUAL   'S'.
051000*
051100 1125-99-EXIT.
051200     EXIT.
051300*
051400******************************************************************
051500 1126-00-TESTA-CARACTERE     SECTION.
051600******************************************************************
051700*
051800     IF      WS-LINHA-BRUTA (WS-IDX-SCAN : 1)       EQUAL ':'
051900             MOVE    WS-IDX-SCAN     TO      WS-POS-DOISPONTOS
052000             MOVE    'S'             TO      WS-SW-PAROU
052100     END-IF.
052200*
052300 1126-99-EXIT.
052400     EXIT.
052500*
052600******************************************************************
052700 1200-00-CRITICA-TOKENS      SECTION.
052800******************************************************************
052900*    CADA TOKEN E CRITICADO CONTRA A GRAMATICA PADRAO DO LOG;
053000*    QUALQUER FALHA ABAIXO MARCA A LINHA INTEIRA COMO INVALIDA.
053100*
053200     IF      WS-TOK-DATA     NOT NUMERIC
053300             SET     WS-LINHA-INVALIDA       TO TRUE
053400     END-IF.
053500
053600     IF      WS-TOK-HORA     NOT NUMERIC
053700             SET     WS-LINHA-INVALIDA       TO TRUE
053800     END-IF.
053900
054000     IF      WS-TOK-THREAD   EQUAL   SPACES
054100        OR   WS-TOK-THREAD   NOT WS-CLASSE-NUMESP
054200             SET     WS-LINHA-INVALIDA       TO TRUE
054300     END-IF.
054400
054500     IF      WS-TOK-NIVEL    EQUAL   SPACES
054600        OR   WS-TOK-NIVEL    NOT WS-CLASSE-PALAVRA
054700             SET     WS-LINHA-INVALIDA       TO TRUE
054800     END-IF.
054900
055000     IF      WS-POS-DOISPONTOS       EQUAL ZERO
055100        OR   WS-TAM-COMPONENTE       EQUAL ZERO
055200        OR   WS-TAM-COMPONENTE       GREATER 30
055300             SET     WS-LINHA-INVALIDA       TO TRUE
055400     ELSE
055500             IF      WS-LINHA-BRUTA
055600                      (WS-PONTEIRO : WS-TAM-COMPONENTE)
055700                             NOT WS-CLASSE-COMPWORD
055800                     SET     WS-LINHA-INVALIDA       TO TRUE
055900             END-IF
056000     END-IF.
056100
056200     IF      WS-TAM-MENSAGEM EQUAL ZERO
056300             SET     WS-LINHA-INVALIDA       TO TRUE
056400     END-IF.
056500*
056600 1200-99-EXIT.
056700     EXIT.
056800*
056900******************************************************************
057000 1300-00-MONTA-TIMESTAMP     SECTION.
057100******************************************************************
057200*    CHAMADO 0187 - A PARTIR DE 1998, O TIMESTAMP GRAVADO NO BOOK
057300*    PARSLOG PASSA A CONTER O SECULO (20) POR EXTENSO, NO FORMATO
057400*    AAAA-MM-DDTHH:MM:SS, EVITANDO AMBIGUIDADE A PARTIR DO ANO 00.
057500*
057600     MOVE    SPACES          TO      WS-TIMESTAMP-MONT.
057700
057800     MOVE    '20'            TO      WS-TIMESTAMP-MONT (01 : 2).
057900     MOVE    WS-DATA-AA      TO      WS-TIMESTAMP-MONT (03 : 2).
058000     MOVE    '-'             TO      WS-TIMESTAMP-MONT (05 : 1).
058100     MOVE    WS-DATA-MM      TO      WS-TIMESTAMP-MONT (06 : 2).
058200     MOVE    '-'             TO      WS-TIMESTAMP-MONT (08 : 1).
058300     MOVE    WS-DATA-DD      TO      WS-TIMESTAMP-MONT (09 : 2).
058400     MOVE    'T'             TO      WS-TIMESTAMP-MONT (11 : 1).
058500     MOVE    WS-HORA-HH      TO      WS-TIMESTAMP-MONT (12 : 2).
058600     MOVE    ':'             TO      WS-TIMESTAMP-MONT (14 : 1).
058700     MOVE    WS-HORA-MI      TO      WS-TIMESTAMP-MONT (15 : 2).
058800     MOVE    ':'             TO      WS-TIMESTAMP-MONT (17 : 1).
058900     MOVE    WS-HORA-SS      TO      WS-TIMESTAMP-MONT (18 : 2).
059000*
059100 1300-99-EXIT.
059200     EXIT.
059300*
059400******************************************************************
059500 1350-00-LOCALIZA-BLOCO      SECTION.
059600******************************************************************
059700*    CHAMADO 0456 - PROCURA NA MENSAGEM A 1A. OCORRENCIA DO
059800*    LITERAL 'BLK_' SEGUIDO DE SINAL OPCIONAL E DIGITOS, QUE E
059900*    O IDENTIFICADOR DO BLOCO HDFS ENVOLVIDO NA LINHA DE LOG.
060000*
060100     MOVE    ZEROS           TO      WS-POS-BLK.
060200     MOVE    SPACES          TO      WS-ID-BLOCO.
060300     MOVE    'N'             TO      WS-SW-PAROU.
060400
060500     IF      WS-TAM-MENSAGEM GREATER 3
060600             PERFORM 1351-00-TESTA-PREFIXO-BLK
060700                VARYING WS-IDX-SCAN FROM 1 BY 1
060800                UNTIL   WS-IDX-SCAN GREATER
060900                                     (WS-TAM-MENSAGEM - 3)
061000                     OR WS-SW-PAROU EQUAL 'S'
061100     END-IF.
061200
061300     IF      WS-POS-BLK      GREATER ZERO
061400             PERFORM 1352-00-EXTRAI-ID-BLOCO
061500     END-IF.
061600*
061700 1350-99-EXIT.
061800     EXIT.
061900*
062000******************************************************************
062100 1351-00-TESTA-PREFIXO-BLK   SECTION.
062200******************************************************************
062300*
062400     IF      WS-TOK-MENSAGEM (WS-IDX-SCAN : 4)      EQUAL 'blk_'
062500             MOVE    WS-IDX-SCAN     TO      WS-POS-BLK
062600             MOVE    'S'             TO      WS-SW-PAROU
062700     END-IF.
062800*
062900 1351-99-EXIT.
063000     EXIT.
063100*
063200******************************************************************
063300 1352-00-EXTRAI-ID-BLOCO     SECTION.
063400******************************************************************
063500*
063600     COMPUTE WS-IDX-SCAN = WS-POS-BLK + 4.
063700
063800     IF      WS-IDX-SCAN     NOT GREATER     WS-TAM-MENSAGEM
063900             IF      WS-TOK-MENSAGEM (WS-IDX-SCAN : 1) EQUAL '-'
064000                     ADD     1       TO      WS-IDX-SCAN
064100             END-IF
064200     END-IF.
064300
064400     MOVE    WS-IDX-SCAN     TO      WS-POS-1O-DIGITO.
064500     MOVE    'N'             TO      WS-SW-PAROU.
064600
064700     PERFORM 1353-00-TESTA-DIGITO-BLK
064800        VARYING WS-IDX-SCAN  FROM    WS-POS-1O-DIGITO       BY 1
064900        UNTIL   WS-IDX-SCAN  GREATER WS-TAM-MENSAGEM
065000             OR WS-SW-PAROU  EQUAL   'S'.
065100
065200*    O PERFORM VARYING ANTERIOR INCREMENTA O PONTEIRO LOGO
065300*    APOS ENCONTRAR O 1O. CARACTERE NAO-NUMERICO (OU APOS
065400*    ESGOTAR A MENSAGEM), POR ISSO O TAMANHO DOS DIGITOS E
065500*    O PONTEIRO FINAL MENOS 1, MENOS O INICIO DOS DIGITOS.
065600     IF      WS-IDX-SCAN     GREATER   (WS-POS-1O-DIGITO + 1)
065700             COMPUTE WS-TAM-ID-BLOCO =
065800                     WS-IDX-SCAN - WS-POS-BLK - 1
065900             IF      WS-TAM-ID-BLOCO GREATER 25
066000                     MOVE    25      TO      WS-TAM-ID-BLOCO
066100             END-IF
066200             MOVE WS-TOK-MENSAGEM (WS-POS-BLK : WS-TAM-ID-BLOCO)
066300                                   TO      WS-ID-BLOCO
066400     END-IF.
066500*
066600 1352-99-EXIT.
066700     EXIT.
066800*
066900******************************************************************
067000 1353-00-TESTA-DIGITO-BLK    SECTION.
067100******************************************************************
067200*
067300     IF      WS-TOK-MENSAGEM (WS-IDX-SCAN : 1)      NOT NUMERIC
067400             MOVE    'S'             TO      WS-SW-PAROU
067500     END-IF.
067600*
067700 1353-99-EXIT.
067800     EXIT.
067900*
068000******************************************************************
068100 1400-00-GRAVACAO-PARSED     SECTION.
068200******************************************************************
068300*
068400     MOVE    SPACES          TO      REG-PLOG.
068500
068600     MOVE    WS-QTD-LIDAS    TO      PLOG-NUM-LINHA.
068700     MOVE    WS-TIMESTAMP-MONT       TO      PLOG-TIMESTAMP.
068800     MOVE    WS-TOK-THREAD   TO      PLOG-ID-THREAD.
068900     MOVE    WS-TOK-NIVEL    TO      PLOG-NIVEL.
069000     MOVE    WS-TOK-COMPONENTE       TO      PLOG-COMPONENTE.
069100     MOVE    WS-ID-BLOCO     TO      PLOG-ID-BLOCO.
069200     MOVE    WS-TOK-MENSAGEM TO      PLOG-MENSAGEM.
069300
069400     WRITE   REG-PARSLOG     FROM    REG-PLOG.
069500
069600     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
069700
069800     MOVE    003             TO      WS-PTO-ERRO.
069900
070000     PERFORM 0400-00-TESTA-FS-PARSLOG.
070100*
070200 1400-99-EXIT.
070300     EXIT.
070400*
070500******************************************************************
070600 1600-00-EMITE-AVISO         SECTION.
070700******************************************************************
070800*    CHAMADO 0103 - SOMENTE LINHAS NAO-BRANCO COM FALHA DE
070900*    GRAMATICA GERAM AVISO; LINHA EM BRANCO E CONTADA E SEGUE
071000*    SEM MENSAGEM, POR SER SITUACAO NORMAL NO ARQUIVO BRUTO.
071100*
071200     MOVE    WS-QTD-LIDAS    TO      WS-EDICAO-LINHA.
071300
071400     DISPLAY '** SILPB001 - LINHA ' WS-EDICAO-LINHA
071500             ' COM ERRO DE GRAMATICA: ' WS-LINHA-AVISO-100.
071600*
071700 1600-99-EXIT.
071800     EXIT.
071900*
072000******************************************************************
072100 3000-00-PROCED-FINAIS       SECTION.
072200******************************************************************
072300*
072400     CLOSE   RAWLOG
072500             PARSLOG.
072600
072700     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
072800
072900     MOVE    004             TO      WS-PTO-ERRO.
073000
073100     PERFORM 0200-00-TESTA-FILE-STATUS.
073200
073300     PERFORM 3100-00-MONTA-ESTATISTICA.
073400*
073500 3000-99-EXIT.
073600     EXIT.
073700*
073800******************************************************************
073900 3100-00-MONTA-ESTATISTICA   SECTION.
074000******************************************************************
074100*
074200     IF      WS-QTD-LIDAS    GREATER ZERO
074300             COMPUTE WS-TAXA-SUCESSO ROUNDED =
074400                     (WS-QTD-PARSE-OK / WS-QTD-LIDAS) * 100
074500     ELSE
074600             MOVE    ZEROS           TO      WS-TAXA-SUCESSO
074700     END-IF.
074800
074900     MOVE    WS-TAXA-SUCESSO TO      WS-EDICAO-TAXA.
075000
075100     DISPLAY '******************* SILPB001 ******************'.
075200     DISPLAY '*                                              *'.
075300     DISPLAY '*     RESUMO DE CRITICA DO LOG BRUTO - RAWLOG  *'.
075400     DISPLAY '*                                              *'.
075500     DISPLAY '******************* SILPB001 ******************'.
075600     DISPLAY '*                                              *'.
075700     MOVE    WS-QTD-LIDAS    TO      WS-EDICAO.
075800     DISPLAY '* LINHAS LIDAS..........: ' WS-EDICAO
075900             '              *'.
076000     MOVE    WS-QTD-PARSE-OK TO      WS-EDICAO.
076100     DISPLAY '* LINHAS PARSEADAS......: ' WS-EDICAO
076200             '              *'.
076300     MOVE    WS-QTD-PARSE-ERRO       TO      WS-EDICAO.
076400     DISPLAY '* LINHAS COM FALHA......: ' WS-EDICAO
076500             '              *'.
076600     DISPLAY '* TAXA DE SUCESSO.......: ' WS-EDICAO-TAXA
076700             ' PCT           *'.
076800     DISPLAY '*                                              *'.
076900     DISPLAY '******************* SILPB001 ******************'.
077000*
077100 3100-99-EXIT.
077200     EXIT.
077300*
077400******************************************************************
077500 0999-00-ABEND-ARQ           SECTION.
077600******************************************************************
077700*
077800     MOVE    12              TO      RETURN-CODE.
077900
078000     DISPLAY '******************* SILPB001 ******************'.
078100     DISPLAY '*                                              *'.
078200     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO        *'.
078300     DISPLAY '*                                              *'.
078400     DISPLAY '******************* SILPB001 ******************'.
078500     DISPLAY '*                                              *'.
078600     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
078700     WS-DDNAME-ARQ ' *'.
078800     DISPLAY '*                                              *'.
078900     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
079000     '              *'.
079100     DISPLAY '*                                              *'.
079200     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
079300     '             *'.
079400     DISPLAY '*                                              *'.
079500     DISPLAY '******************* SILPB001 ******************'.
079600     DISPLAY '*     P R O G R A M A  C A N C E L A D O       *'.
079700     DISPLAY '******************* SILPB001 ******************'.
079800
079900     GOBACK.
080000*
080100 0999-99-EXIT.
080200     EXIT.
080300*
080400******************************************************************
080500*                   FIM DO PROGRAMA - SILPB001                   *
080600******************************************************************
