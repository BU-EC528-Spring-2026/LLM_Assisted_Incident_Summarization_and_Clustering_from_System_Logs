000100******************************************************************
000200* SISTEMA         - SILH - SISTEMA DE INCIDENTES DE LOG HDFS    *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA   - INCIDFL        - LRECL 160 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - SILO1031 - INCIDENTE AGRUPADO (SAIDA)       *
000700******************************************************************
000800* REG-INCI        - PIC X(160)       - REG. TOTAL DO ARQUIVO     *
000900******************************************************************
001000* INCI-NUM-SEQ     - PIC 9(005)      - SEQUENCIAL DO INCIDENTE   *
001100* INCI-ID-BLOCO    - PIC X(025)      - ID DO BLOCO DO INCIDENTE  *
001200* INCI-HORA-INI    - PIC X(019)      - TIMESTAMP DO 1O. REGISTRO *
001300* INCI-HORA-FIM    - PIC X(019)      - TIMESTAMP DO ULT. REGISTRO*
001400* INCI-DURACAO-SEG - PIC 9(007)      - DURACAO EM SEGUNDOS       *
001500* INCI-QTD-LOGS    - PIC 9(005)      - QTDE DE LOGS AGRUPADOS    *
001600* INCI-GRAVIDADE   - PIC X(005)      - PIOR GRAVIDADE DO GRUPO   *
001700* INCI-QTD-COMPON  - PIC 9(003)      - QTDE DE COMPONENTES       *
001800*                                      DISTINTOS NO INCIDENTE    *
001900* INCI-COMPONENTES - PIC X(072)      - 1OS. 2 COMPONENTES        *
002000*                                      DISTINTOS, SEPARADOS POR  *
002100*                                      BRANCO                    *
002200******************************************************************
002300*
002400* 14/07/16 WBC  CHAMADO 0432 - BOOK NOVO, CRIADO JUNTO COM O     *
002500*               AGRUPADOR DE INCIDENTES DE LOG DO CLUSTER HDFS.  *
002600* 02/09/16 WBC  CHAMADO 0455 - CAMPO INCI-COMPONENTES AMPLIADO   *
002700*               DE 61 PARA 72 POSICOES A PEDIDO DA OPERACAO.     *
002800*
002900 01          REG-INCI.
003000   03        INCI-NUM-SEQ        PIC     9(005).
003100   03        INCI-ID-BLOCO       PIC     X(025).
003200   03        INCI-HORA-INI       PIC     X(019).
003300   03        INCI-HORA-FIM       PIC     X(019).
003400   03        INCI-DURACAO-SEG    PIC     9(007).
003500   03        INCI-QTD-LOGS       PIC     9(005).
003600   03        INCI-GRAVIDADE      PIC     X(005).
003700   03        INCI-QTD-COMPON     PIC     9(003).
003800   03        INCI-COMPONENTES    PIC     X(072).
003900*
004000******************************************************************
004100* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - INCIDFL *
004200******************************************************************
