000100******************************************************************
000200* SISTEMA         - SILH - SISTEMA DE INCIDENTES DE LOG HDFS    *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - PARSLOG        - LRECL 200 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - SILI1030 - LOG HDFS PARSEADO (ENTRADA)      *
000700******************************************************************
000800* REG-PLOG        - PIC X(200)       - REG. TOTAL DO ARQUIVO     *
000900******************************************************************
001000* PLOG-NUM-LINHA   - PIC 9(007)      - NUMERO DA LINHA NO BRUTO  *
001100* PLOG-TIMESTAMP   - PIC X(019)      - AAAA-MM-DDTHH:MM:SS       *
001200* PLOG-ID-THREAD   - PIC X(006)      - ID DA THREAD, ALINHADO    *
001300*                                      A ESQUERDA                *
001400* PLOG-NIVEL       - PIC X(005)      - GRAVIDADE (DEBUG/INFO/    *
001500*                                      WARN/ERROR/FATAL)         *
001600* PLOG-COMPONENTE  - PIC X(030)      - COMPONENTE HDFS DA LINHA  *
001700* PLOG-ID-BLOCO    - PIC X(025)      - ID DO BLOCO (BLK_...) OU  *
001800*                                      BRANCOS SE NAO HOUVER     *
001900* PLOG-MENSAGEM    - PIC X(108)      - TEXTO DA MENSAGEM         *
002000******************************************************************
002100*
002200* 26/03/87 ASO  CHAMADO 0014 - VERSAO INICIAL DO BOOK, PARA O    *
002300*               PROJETO DE ACOMPANHAMENTO DE LOG DE PRODUCAO.    *
002400* 09/11/98 RLM  CHAMADO 0187 - VIRADA DO SECULO: TIMESTAMP PASSA *
002500*               A GRAVAR O SECULO (AAAA) E NAO MAIS SO O ANO     *
002600*               COM 2 DIGITOS, EVITANDO AMBIGUIDADE NO ANO 2000. *
002700* 14/07/16 WBC  CHAMADO 0431 - BOOK ADAPTADO PARA RECEBER O LOG  *
002800*               DO CLUSTER HDFS (ERA CADASTRO DE PECAS), CRIADOS *
002900*               OS CAMPOS DE THREAD, NIVEL, COMPONENTE E BLOCO.  *
003000*
003100 01          REG-PLOG.
003200   03        PLOG-NUM-LINHA      PIC     9(007).
003300   03        PLOG-TIMESTAMP      PIC     X(019).
003400   03        PLOG-ID-THREAD      PIC     X(006).
003500   03        PLOG-NIVEL          PIC     X(005).
003600   03        PLOG-COMPONENTE     PIC     X(030).
003700   03        PLOG-ID-BLOCO       PIC     X(025).
003800   03        PLOG-MENSAGEM       PIC     X(108).
003900*
004000******************************************************************
004100* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT  - PARSLOG *
004200******************************************************************
